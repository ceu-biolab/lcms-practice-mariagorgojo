000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANNTDET.
000400 AUTHOR. R B WEISS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    MAIN BATCH DRIVER FOR THE LIPID ADDUCT ANALYSIS SYSTEM.  FOR
001300*    EVERY CANDIDATE ANNOTATION ON ANNOTIN, LABELS THE REFERENCE
001400*    PEAK WITH THE ADDUCT THAT BEST EXPLAINS ITS COMPANION PEAK
001500*    AND WRITES THE LABELED RECORD TO ANNOTOUT.  ADCTTAB-FILE AND
001600*    LIPIDMS-FILE ARE LOADED INTO TABLES ONCE AT HOUSEKEEPING
001700*    TIME.  ADCTCALC DOES THE MASS/M-Z MATH.
001800*
001900******************************************************************
002000* MAINTENANCE LOG
002100*
002200* 03/11/91  RBW  ORIGINAL PROGRAM - ADDUCT DETECTION DRIVER       LM-0114 
002300*                (WORK REQUEST LM-0114)                           LM-0114 
002400* 02/19/99  CJP  Y2K REVIEW - NO CHANGES REQUIRED                 Y2K99   
002500* 08/30/10  RBW  WIDENED ADCT-TABLE-ROW/LIPID-TABLE-ROW TO 50     LM-0188 
002600*                ROWS EACH (WORK REQUEST LM-0188)                 LM-0188 
002700* 11/02/11  THK  ADDED 150-REFRESH-LIPID-FIELDS - REFRESHES THE   LM-0231 
002800*                EMBEDDED LIPID IDENTITY BEFORE DETECTION RUNS    LM-0231 
002900*                (WORK REQUEST LM-0231)                           LM-0231 
003000* 11/02/11  THK  500-CALC-NORMALIZED-SCORE LEFT IN PLACE BUT NOT  LM-0231 
003100*                CALLED - SCORING MOVED TO A LATER JOB IN THE     LM-0231 
003200*                STREAM (WORK REQUEST LM-0231)                    LM-0231 
003300* 06/03/14  THK  ADDED UPSI-0 DIAGNOSTICS SWITCH - PPM DISPLAY   LM-0267 
003400*                NOW JOB-CONTROLLED, NOT UNCONDITIONAL           LM-0267 
003500*                (WORK REQUEST LM-0267)                          LM-0267 
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES. UPSI-0 ON STATUS IS ADCT-DIAGNOSTICS-ON
004200                         OFF STATUS IS ADCT-DIAGNOSTICS-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800     SELECT ANNOTIN-FILE
004900     ASSIGN TO UT-S-ANNOTIN
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS IFCODE.
005200     SELECT ANNOTOUT-FILE
005300     ASSIGN TO UT-S-ANNOUT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600     SELECT ADCTTAB-FILE
005700     ASSIGN TO UT-S-ADCTTAB
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS AFCODE.
006000     SELECT LIPIDMS-FILE
006100     ASSIGN TO UT-S-LIPIDMS
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS LFCODE.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300****** PRIMARY INPUT - ANNOT-ADDUCT ARRIVES BLANK, FILLED IN BELOW
007400 FD  ANNOTIN-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 638 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS FD-ANNOTIN-REC.
008000 01  FD-ANNOTIN-REC                      PIC X(638).
008100****** PRIMARY OUTPUT - SAME LAYOUT, ADDUCT/SCORE FIELDS FILLED IN
008200 FD  ANNOTOUT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 638 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS FD-ANNOTOUT-REC.
008800 01  FD-ANNOTOUT-REC                     PIC X(638).
008900****** ADDUCT REFERENCE TABLE - LOADED ONCE AT HOUSEKEEPING TIME
009000 FD  ADCTTAB-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 24 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS FD-ADCTTAB-REC.
009600 01  FD-ADCTTAB-REC                      PIC X(24).
009700****** LIPID MASTER FILE - LOADED ONCE, REFRESHES EMBEDDED IDENTITY
009800 FD  LIPIDMS-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 101 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FD-LIPIDMS-REC.
010400 01  FD-LIPIDMS-REC                      PIC X(101).
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-CODES.
010700     05  IFCODE                  PIC X(2).
010800         88 CODE-READ     VALUE SPACES.
010900         88 NO-MORE-ANNOTIN VALUE "10".
011000     05  OFCODE                  PIC X(2).
011100         88 CODE-WRITE    VALUE SPACES.
011200     05  AFCODE                  PIC X(2).
011300         88 CODE-READ-ADCT VALUE SPACES.
011400         88 NO-MORE-ADCT   VALUE "10".
011500     05  LFCODE                  PIC X(2).
011600         88 CODE-READ-LIPID VALUE SPACES.
011700         88 NO-MORE-LIPID   VALUE "10".
011800     05  FILLER                  PIC X(2).
011900 01  WS-ANNOTIN-REC.
012000     COPY ANNOTREC.
012100 01  WS-ANNOTOUT-REC.
012200     COPY ANNOTREC.
012300 01  WS-ADCT-TABLE.
012400     05  ADCT-TABLE-ROW OCCURS 50 TIMES
012500                        INDEXED BY ADCT-IDX, ADCT-IDX2.
012600         COPY ADCTTAB.
012700 01  WS-LIPID-TABLE.
012800     05  LIPID-TABLE-ROW OCCURS 50 TIMES
012900                         INDEXED BY LIPID-IDX.
013000         COPY LIPIDREC.
013100 77  MORE-ANNOTIN-SW             PIC X(1) VALUE SPACE.
013200     88 NO-MORE-ANNOTIN-RECS  VALUE 'N'.
013300 77  MORE-ADCT-SW                PIC X(1) VALUE SPACE.
013400     88 NO-MORE-ADCT-ROWS  VALUE 'N'.
013500 77  MORE-LIPID-SW               PIC X(1) VALUE SPACE.
013600     88 NO-MORE-LIPID-ROWS  VALUE 'N'.
013700 77  ADDUCT-MATCH-SW             PIC X(1) VALUE SPACE.
013800     88  ADDUCT-MATCH-FOUND      VALUE 'Y'.
013900     88  ADDUCT-MATCH-NOT-FOUND  VALUE 'N'.
014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05 RECORDS-READ             PIC S9(9) COMP.
014200     05 RECORDS-WRITTEN          PIC S9(9) COMP.
014300     05 ADCT-TABLE-COUNT         PIC S9(4) COMP.
014400     05 LIPID-TABLE-COUNT        PIC S9(4) COMP.
014500     05 WS-BASE-PEAK-SUB         PIC 9(2)  COMP.
014600     05 WS-COMPANION-PEAK-SUB    PIC 9(2)  COMP.
014700     05 WS-LOOP-SUB              PIC 9(2)  COMP.
014800     05 WS-NAME-CHAR-SUB         PIC 9(2)  COMP.
014900     05 WS-TOLERANCE-PPM         PIC 9(3)  COMP VALUE 10.
015000     05 FILLER                   PIC X(04).
015100* WHOLE/HUNDREDTHS VIEW BELOW IS FOR SYSOUT DISPLAY ONLY.
015200 01  WS-PPM-RESULT               PIC 9(5)V99.
015300 01  WS-PPM-RESULT-HALVES REDEFINES WS-PPM-RESULT.
015400     05  WS-PPM-WHOLE            PIC 9(5).
015500     05  WS-PPM-HUNDREDTHS       PIC 99.
015600 01  WS-BASE-PEAK-MZ             PIC S9(5)V9(4).
015700 01  WS-CANDIDATE-MZ             PIC S9(5)V9(4) COMP-3.
015800 01  WS-MASS-M1                  PIC S9(7)V9(6) COMP-3.
015900 01  WS-MZ2-IMPLIED              PIC S9(5)V9(6) COMP-3.
016000* SEE 500-CALC-NORMALIZED-SCORE - RESULT GOES HERE, NOT BACK ON
016100* TOP OF ANNOT-SCORE, SO THE RUNNING SUM ISN'T TRUNCATED IN PLACE.
016200 77  WS-NORMALIZED-SCORE         PIC S9(5).
016300 01  WS-NAME-PARSE-REC.
016400     05  WS-PARSE-CHARGE-DIGIT   PIC X(1).
016500     05  WS-PARSE-MULTIMER-DIGIT PIC X(1).
016600     05  FILLER                 PIC X(2).
016700****** LAYOUT BELOW MUST MATCH ADCT-CALC-REC IN ADCTCALC'S LINKAGE
016800****** SECTION - NOT A COPYBOOK SINCE ADCTCALC IS A CALLED PROGRAM.
016900 01  ADCT-CALL-REC.
017000     05  ADCT-FUNCTION-SW         PIC 9(1).
017100         88  ADCT-FN-MASS-FROM-MZ VALUE 1.
017200         88  ADCT-FN-MZ-FROM-MASS VALUE 2.
017300         88  ADCT-FN-CALC-PPM     VALUE 3.
017400     05  ADCT-FUNCTION-SW-X REDEFINES ADCT-FUNCTION-SW
017500                                  PIC X(1).
017600     05  ADCT-CHARGE-MULTIMER.
017700         10  ADCT-CHARGE          PIC 9(1).
017800         10  ADCT-MULTIMER        PIC 9(1).
017900     05  ADCT-CHARGE-MULTIMER-CODE
018000                             REDEFINES ADCT-CHARGE-MULTIMER
018100                                  PIC 9(2).
018200     05  ADCT-MASS-SHIFT          PIC S9(3)V9(6) COMP-3.
018300     05  ADCT-MZ-VALUE            PIC S9(5)V9(6) COMP-3.
018400     05  ADCT-MASS-VALUE          PIC S9(7)V9(6) COMP-3.
018500     05  ADCT-EXPERIMENTAL        PIC S9(7)V9(6) COMP-3.
018600     05  ADCT-THEORETICAL         PIC S9(7)V9(6) COMP-3.
018700     05  ADCT-PPM-RESULT          PIC 9(5) COMP.
018800     05  ADCT-PPM-RESULT-X REDEFINES ADCT-PPM-RESULT
018900                                  PIC X(4).
019000     05  ADCT-RETURN-CD           PIC S9(4) COMP.
019100     05  FILLER                   PIC X(04).
019200 COPY ABENDREC.
019300 PROCEDURE DIVISION.
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500     PERFORM 050-LOAD-ADCT-TABLE THRU 050-EXIT
019600         VARYING ADCT-IDX FROM 1 BY 1 UNTIL NO-MORE-ADCT-ROWS.
019700     PERFORM 060-LOAD-LIPID-TABLE THRU 060-EXIT
019800         VARYING LIPID-IDX FROM 1 BY 1 UNTIL NO-MORE-LIPID-ROWS.
019900     PERFORM 100-MAINLINE THRU 100-EXIT
020000             UNTIL NO-MORE-ANNOTIN-RECS.
020100     PERFORM 900-CLEANUP THRU 900-EXIT.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400 000-HOUSEKEEPING.
020500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020600     DISPLAY "******** BEGIN JOB ANNTDET ********".
020700     OPEN INPUT ANNOTIN-FILE, ADCTTAB-FILE, LIPIDMS-FILE.
020800     OPEN OUTPUT ANNOTOUT-FILE, SYSOUT.
020900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021000     SET ADCT-IDX TO 1.
021100     SET LIPID-IDX TO 1.
021200     READ ANNOTIN-FILE INTO WS-ANNOTIN-REC
021300         AT END
021400         MOVE 'N' TO MORE-ANNOTIN-SW
021500         GO TO 000-EXIT
021600     END-READ
021700     ADD +1 TO RECORDS-READ.
021800 000-EXIT.
021900     EXIT.
022000 050-LOAD-ADCT-TABLE.
022100     MOVE "050-LOAD-ADCT-TABLE" TO PARA-NAME.
022200     READ ADCTTAB-FILE INTO ADCT-TABLE-ROW (ADCT-IDX)
022300         AT END
022400         MOVE 'N' TO MORE-ADCT-SW
022500         GO TO 050-EXIT
022600     END-READ.
022700     PERFORM 055-PARSE-ADCT-NAME.
022800     MOVE ADCT-IDX TO ADCT-TABLE-COUNT.
022900 050-EXIT.
023000     EXIT.
023100****** PULLS THE CHARGE/MULTIMER DIGITS OUT OF THE ADDUCT NAME ONCE
023200****** AT LOAD TIME, EG "[2M+H]1+" IS MULTIMER 2, CHARGE 1.
023300 055-PARSE-ADCT-NAME.
023400     MOVE "055-PARSE-ADCT-NAME" TO PARA-NAME.
023500     MOVE 1 TO ADDUCT-MULTIMER (ADCT-IDX).
023600     MOVE 1 TO ADDUCT-CHARGE (ADCT-IDX).
023700     PERFORM 056-SCAN-ONE-CHAR THRU 056-EXIT
023800         VARYING WS-NAME-CHAR-SUB FROM 1 BY 1
023900         UNTIL WS-NAME-CHAR-SUB > 12.
024000 055-EXIT.
024100     EXIT.
024200 056-SCAN-ONE-CHAR.
024300     IF ADDUCT-NAME-CHAR (ADCT-IDX, WS-NAME-CHAR-SUB) = "M"
024400         IF WS-NAME-CHAR-SUB > 1
024500            AND ADDUCT-NAME-CHAR (ADCT-IDX,
024600                         WS-NAME-CHAR-SUB - 1) IS NUMERIC
024700             MOVE ADDUCT-NAME-CHAR (ADCT-IDX,
024800                         WS-NAME-CHAR-SUB - 1)
024900                         TO WS-PARSE-MULTIMER-DIGIT
025000             MOVE WS-PARSE-MULTIMER-DIGIT
025100                         TO ADDUCT-MULTIMER (ADCT-IDX).
025200     IF ADDUCT-NAME-CHAR (ADCT-IDX, WS-NAME-CHAR-SUB) = "+"
025300        OR ADDUCT-NAME-CHAR (ADCT-IDX, WS-NAME-CHAR-SUB) = "-"
025400         IF WS-NAME-CHAR-SUB > 1
025500            AND ADDUCT-NAME-CHAR (ADCT-IDX,
025600                         WS-NAME-CHAR-SUB - 1) IS NUMERIC
025700             MOVE ADDUCT-NAME-CHAR (ADCT-IDX,
025800                         WS-NAME-CHAR-SUB - 1)
025900                         TO WS-PARSE-CHARGE-DIGIT
026000             MOVE WS-PARSE-CHARGE-DIGIT
026100                         TO ADDUCT-CHARGE (ADCT-IDX).
026200 056-EXIT.
026300     EXIT.
026400 060-LOAD-LIPID-TABLE.
026500     MOVE "060-LOAD-LIPID-TABLE" TO PARA-NAME.
026600     READ LIPIDMS-FILE INTO LIPID-TABLE-ROW (LIPID-IDX)
026700         AT END
026800         MOVE 'N' TO MORE-LIPID-SW
026900         GO TO 060-EXIT
027000     END-READ.
027100     MOVE LIPID-IDX TO LIPID-TABLE-COUNT.
027200 060-EXIT.
027300     EXIT.
027400 100-MAINLINE.
027500     MOVE "100-MAINLINE" TO PARA-NAME.
027600     MOVE WS-ANNOTIN-REC TO WS-ANNOTOUT-REC.
027700     PERFORM 150-REFRESH-LIPID-FIELDS THRU 150-EXIT.
027800     PERFORM 300-FIND-BASE-PEAK THRU 300-EXIT.
027900     PERFORM 350-FIND-COMPANION-PEAK THRU 350-EXIT.
028000     PERFORM 400-TRY-ADDUCT-PAIRS THRU 400-EXIT.
028100     PERFORM 700-WRITE-ANNOTOUT THRU 700-EXIT.
028200     PERFORM 800-READ-ANNOTIN THRU 800-EXIT.
028300 100-EXIT.
028400     EXIT.
028500****** REFRESHES THE EMBEDDED LIPID IDENTITY - DETECTION ITSELF
028600****** DOESN'T DEPEND ON IT (MZ/PEAKS/ION-MODE ONLY).
028700 150-REFRESH-LIPID-FIELDS.
028800     MOVE "150-REFRESH-LIPID-FIELDS" TO PARA-NAME.
028900     SET LIPID-IDX TO 1.
029000     SEARCH LIPID-TABLE-ROW
029100         AT END
029200             CONTINUE
029300         WHEN LIPID-COMPOUND-ID (LIPID-IDX) =
029400              LIPID-COMPOUND-ID IN ANNOT-LIPID IN WS-ANNOTOUT-REC
029500             MOVE LIPID-TABLE-ROW (LIPID-IDX)
029600                             TO ANNOT-LIPID IN WS-ANNOTOUT-REC.
029700 150-EXIT.
029800     EXIT.
029900****** BASE PEAK = CLOSEST ROW IN ANNOT-PEAK-GROUP TO ANNOT-MZ,
030000****** WITHIN .01 DA.  GROUP ARRIVES SORTED/DEDUPED.
030100 300-FIND-BASE-PEAK.
030200     MOVE "300-FIND-BASE-PEAK" TO PARA-NAME.
030300     MOVE ZERO TO WS-BASE-PEAK-SUB.
030400     MOVE ANNOT-MZ IN WS-ANNOTOUT-REC TO WS-BASE-PEAK-MZ.
030500     PERFORM 310-TEST-ONE-PEAK THRU 310-EXIT
030600         VARYING WS-LOOP-SUB FROM 1 BY 1
030700         UNTIL WS-LOOP-SUB > ANNOT-PEAK-COUNT IN WS-ANNOTOUT-REC
030800            OR WS-BASE-PEAK-SUB NOT = ZERO.
030900 300-EXIT.
031000     EXIT.
031100 310-TEST-ONE-PEAK.
031200     COMPUTE WS-CANDIDATE-MZ =
031300           PEAK-MZ IN ANNOT-PEAK-GROUP IN WS-ANNOTOUT-REC
031400                                  (WS-LOOP-SUB)
031500           - WS-BASE-PEAK-MZ.
031600     IF WS-CANDIDATE-MZ < 0
031700         MULTIPLY WS-CANDIDATE-MZ BY -1 GIVING WS-CANDIDATE-MZ.
031800     IF WS-CANDIDATE-MZ < .01
031900         MOVE WS-LOOP-SUB TO WS-BASE-PEAK-SUB.
032000 310-EXIT.
032100     EXIT.
032200****** COMPANION = FIRST ROW (SCANNING AGAIN FROM THE TOP) WHOSE
032300****** PEAK-MZ DIFFERS FROM THE BASE PEAK'S.  ONLY THIS ONE PAIR
032400****** IS EVER TRIED.
032500 350-FIND-COMPANION-PEAK.
032600     MOVE "350-FIND-COMPANION-PEAK" TO PARA-NAME.
032700     MOVE ZERO TO WS-COMPANION-PEAK-SUB.
032800     IF WS-BASE-PEAK-SUB = ZERO
032900         GO TO 350-EXIT.
033000     PERFORM 360-TEST-ONE-COMPANION THRU 360-EXIT
033100         VARYING WS-LOOP-SUB FROM 1 BY 1
033200         UNTIL WS-LOOP-SUB > ANNOT-PEAK-COUNT IN WS-ANNOTOUT-REC
033300            OR WS-COMPANION-PEAK-SUB NOT = ZERO.
033400 350-EXIT.
033500     EXIT.
033600 360-TEST-ONE-COMPANION.
033700     IF PEAK-MZ IN ANNOT-PEAK-GROUP IN WS-ANNOTOUT-REC
033800                             (WS-LOOP-SUB)
033900        NOT = PEAK-MZ IN ANNOT-PEAK-GROUP IN WS-ANNOTOUT-REC
034000                             (WS-BASE-PEAK-SUB)
034100         MOVE WS-LOOP-SUB TO WS-COMPANION-PEAK-SUB.
034200 360-EXIT.
034300     EXIT.
034400****** TRIES EVERY ORDERED ADDUCT PAIR - ADDUCT1 EXPLAINS THE BASE
034500****** PEAK, ADDUCT2 PREDICTS THE COMPANION.  FIRST PAIR TO AGREE
034600****** WITHIN TOLERANCE WINS.
034700 400-TRY-ADDUCT-PAIRS.
034800     MOVE "400-TRY-ADDUCT-PAIRS" TO PARA-NAME.
034900     SET ADDUCT-MATCH-NOT-FOUND TO TRUE.
035000     IF WS-BASE-PEAK-SUB = ZERO OR WS-COMPANION-PEAK-SUB = ZERO
035100         GO TO 400-EXIT.
035200     PERFORM 450-TRY-ONE-ADDUCT1 THRU 450-EXIT
035300         VARYING ADCT-IDX FROM 1 BY 1
035400         UNTIL ADCT-IDX > ADCT-TABLE-COUNT
035500            OR ADDUCT-MATCH-FOUND.
035600 400-EXIT.
035700     EXIT.
035800 450-TRY-ONE-ADDUCT1.
035900     MOVE "450-TRY-ONE-ADDUCT1" TO PARA-NAME.
036000     IF ANNOT-ION-MODE IN WS-ANNOTOUT-REC NOT =
036100        ADDUCT-ION-MODE (ADCT-IDX)
036200         GO TO 450-EXIT.
036300     PERFORM 460-TRY-ONE-ADDUCT2 THRU 460-EXIT
036400         VARYING ADCT-IDX2 FROM 1 BY 1
036500         UNTIL ADCT-IDX2 > ADCT-TABLE-COUNT
036600            OR ADDUCT-MATCH-FOUND.
036700 450-EXIT.
036800     EXIT.
036900 460-TRY-ONE-ADDUCT2.
037000     MOVE "460-TRY-ONE-ADDUCT2" TO PARA-NAME.
037100     IF ADCT-IDX2 = ADCT-IDX
037200         GO TO 460-EXIT.
037300     IF ANNOT-ION-MODE IN WS-ANNOTOUT-REC NOT =
037400        ADDUCT-ION-MODE (ADCT-IDX2)
037500         GO TO 460-EXIT.
037600*    STEP A - M1 = MASS IMPLIED BY THE BASE PEAK UNDER ADDUCT1
037700     MOVE ADDUCT-MASS-SHIFT (ADCT-IDX) TO ADCT-MASS-SHIFT
037800                                           IN ADCT-CALL-REC.
037900     MOVE ADDUCT-CHARGE (ADCT-IDX) TO ADCT-CHARGE IN ADCT-CALL-REC.
038000     MOVE ADDUCT-MULTIMER (ADCT-IDX) TO ADCT-MULTIMER
038100                                           IN ADCT-CALL-REC.
038200     MOVE PEAK-MZ IN ANNOT-PEAK-GROUP IN WS-ANNOTOUT-REC
038300                             (WS-BASE-PEAK-SUB)
038400                             TO ADCT-MZ-VALUE IN ADCT-CALL-REC.
038500     SET ADCT-FN-MASS-FROM-MZ IN ADCT-CALL-REC TO TRUE.
038600     CALL 'ADCTCALC' USING ADCT-CALL-REC.
038700     IF ADCT-RETURN-CD IN ADCT-CALL-REC NOT EQUAL TO ZERO
038800         MOVE "** NON-ZERO RETURN-CODE FROM ADCTCALC"
038900                                  TO ABEND-REASON
039000         GO TO 1000-ABEND-RTN.
039100     MOVE ADCT-MASS-VALUE IN ADCT-CALL-REC TO WS-MASS-M1.
039200*    STEP B - MZ2 = M-Z IMPLIED BY M1 UNDER ADDUCT2
039300     MOVE ADDUCT-MASS-SHIFT (ADCT-IDX2) TO ADCT-MASS-SHIFT
039400                                           IN ADCT-CALL-REC.
039500     MOVE ADDUCT-CHARGE (ADCT-IDX2) TO ADCT-CHARGE IN ADCT-CALL-REC.
039600     MOVE ADDUCT-MULTIMER (ADCT-IDX2) TO ADCT-MULTIMER
039700                                           IN ADCT-CALL-REC.
039800     MOVE WS-MASS-M1 TO ADCT-MASS-VALUE IN ADCT-CALL-REC.
039900     SET ADCT-FN-MZ-FROM-MASS IN ADCT-CALL-REC TO TRUE.
040000     CALL 'ADCTCALC' USING ADCT-CALL-REC.
040100     IF ADCT-RETURN-CD IN ADCT-CALL-REC NOT EQUAL TO ZERO
040200         MOVE "** NON-ZERO RETURN-CODE FROM ADCTCALC"
040300                                  TO ABEND-REASON
040400         GO TO 1000-ABEND-RTN.
040500     MOVE ADCT-MZ-VALUE IN ADCT-CALL-REC TO WS-MZ2-IMPLIED.
040600*    STEP C - PPM ERROR BETWEEN THE COMPANION'S ACTUAL M-Z AND MZ2
040700     MOVE PEAK-MZ IN ANNOT-PEAK-GROUP IN WS-ANNOTOUT-REC
040800                             (WS-COMPANION-PEAK-SUB)
040900                             TO ADCT-EXPERIMENTAL IN ADCT-CALL-REC.
041000     MOVE WS-MZ2-IMPLIED TO ADCT-THEORETICAL IN ADCT-CALL-REC.
041100     SET ADCT-FN-CALC-PPM IN ADCT-CALL-REC TO TRUE.
041200     CALL 'ADCTCALC' USING ADCT-CALL-REC.
041300     IF ADCT-RETURN-CD IN ADCT-CALL-REC NOT EQUAL TO ZERO
041400         MOVE "** NON-ZERO RETURN-CODE FROM ADCTCALC"
041500                                  TO ABEND-REASON
041600         GO TO 1000-ABEND-RTN.
041700     IF ADCT-PPM-RESULT IN ADCT-CALL-REC <= WS-TOLERANCE-PPM
041800         MOVE ADDUCT-NAME (ADCT-IDX)
041900                          TO ANNOT-ADDUCT IN WS-ANNOTOUT-REC
042000         SET ADDUCT-MATCH-FOUND TO TRUE
042100         MOVE ADCT-PPM-RESULT IN ADCT-CALL-REC TO WS-PPM-WHOLE
042200         MOVE ZERO TO WS-PPM-HUNDREDTHS
042300     IF ADCT-DIAGNOSTICS-ON
042400         DISPLAY "** ADDUCT MATCH, PPM ERROR ** " WS-PPM-RESULT.
042500 460-EXIT.
042600     EXIT.
042700 700-WRITE-ANNOTOUT.
042800     MOVE "700-WRITE-ANNOTOUT" TO PARA-NAME.
042900     WRITE FD-ANNOTOUT-REC FROM WS-ANNOTOUT-REC.
043000     ADD +1 TO RECORDS-WRITTEN.
043100 700-EXIT.
043200     EXIT.
043300 800-READ-ANNOTIN.
043400     MOVE "800-READ-ANNOTIN" TO PARA-NAME.
043500     READ ANNOTIN-FILE INTO WS-ANNOTIN-REC
043600         AT END
043700         MOVE 'N' TO MORE-ANNOTIN-SW
043800         GO TO 800-EXIT
043900     END-READ.
044000     ADD +1 TO RECORDS-READ.
044100 800-EXIT.
044200     EXIT.
044300 900-CLEANUP.
044400     MOVE "900-CLEANUP" TO PARA-NAME.
044500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
044600     DISPLAY "** RECORDS READ **".
044700     DISPLAY RECORDS-READ.
044800     DISPLAY "** RECORDS WRITTEN **".
044900     DISPLAY RECORDS-WRITTEN.
045000 900-EXIT.
045100     EXIT.
045200 950-CLOSE-FILES.
045300     MOVE "950-CLOSE-FILES" TO PARA-NAME.
045400     CLOSE ANNOTIN-FILE, ANNOTOUT-FILE, ADCTTAB-FILE,
045500           LIPIDMS-FILE, SYSOUT.
045600 950-EXIT.
045700     EXIT.
045800****** NOT CALLED FROM 100-MAINLINE - SEE LM-0231 ABOVE.  RESULT
045900****** GOES TO WS-NORMALIZED-SCORE, NOT ANNOT-SCORE, SO THE
046000****** RUNNING SUM SURVIVES IF THIS EVER GETS WIRED BACK IN.
046100 500-CALC-NORMALIZED-SCORE.
046200     MOVE "500-CALC-NORMALIZED-SCORE" TO PARA-NAME.
046300     IF ANNOT-SCORE-COUNT IN WS-ANNOTOUT-REC NOT = ZERO
046400         COMPUTE WS-NORMALIZED-SCORE =
046500               ANNOT-SCORE IN WS-ANNOTOUT-REC
046600                            / ANNOT-SCORE-COUNT IN WS-ANNOTOUT-REC
046700     ELSE
046800         MOVE ZERO TO WS-NORMALIZED-SCORE.
046900 500-EXIT.
047000     EXIT.
047100 1000-ABEND-RTN.
047200     WRITE SYSOUT-REC FROM ABEND-REC.
047300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
047400     DISPLAY "*** ABNORMAL END OF JOB-ANNTDET ***" UPON CONSOLE.
047500     DIVIDE ZERO-VAL INTO ONE-VAL.
