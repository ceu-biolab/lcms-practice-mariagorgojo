000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LIPDORD.
000400 AUTHOR. C J PRATT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    HANDS BACK THE REPORTING SORT RANK FOR A LIPID CLASS CODE.
001300*    CHARGED CLASSES RANK AHEAD OF NEUTRAL ONES - LOWER RANK
001400*    SORTS FIRST.  SEE LORD-RANK-TABLE-VALUES BELOW FOR THE
001500*    CURRENT PG/PE/PI/PA/PS/PC ORDER.
001600*
001700******************************************************************
001800* MAINTENANCE LOG
001900*
002000* 04/02/91  CJP  ORIGINAL PROGRAM - LIPID CLASS PRIORITY LOOKUP   LM-0114
002100*                (WORK REQUEST LM-0114)                          LM-0114
002200* 02/19/99  CJP  Y2K REVIEW - NO CHANGES REQUIRED                 Y2K99
002300* 11/02/11  THK  TG AND UNKNOWN CLASS CODES NOW RANK 010, NOT     LM-0231
002400*                999 (WORK REQUEST LM-0231)                       LM-0231
002500* 08/11/14  RBW  ADDED CLASS-TEST GUARD ON LORD-CLASS-CODE -      LM-0267 
002600*                NON-ALPHABETIC CODES NOW FALL OUT TO THE OTHER   LM-0267 
002700*                CLASS RANK WITHOUT SEARCHING THE TABLE           LM-0267 
002800*                (WORK REQUEST LM-0267)                           LM-0267 
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES. CLASS VALID-CLASS-CODE-CHAR IS "A" THRU "Z".
003500 DATA DIVISION.
003600 FILE SECTION.
003700 WORKING-STORAGE SECTION.
003800 01  LORD-RANK-TABLE-VALUES.
003900     05  FILLER                     PIC X(2) VALUE "PG".
004000     05  FILLER                     PIC 9(3) VALUE 001.
004100     05  FILLER                     PIC X(2) VALUE "PE".
004200     05  FILLER                     PIC 9(3) VALUE 002.
004300     05  FILLER                     PIC X(2) VALUE "PI".
004400     05  FILLER                     PIC 9(3) VALUE 003.
004500     05  FILLER                     PIC X(2) VALUE "PA".
004600     05  FILLER                     PIC 9(3) VALUE 004.
004700     05  FILLER                     PIC X(2) VALUE "PS".
004800     05  FILLER                     PIC 9(3) VALUE 005.
004900     05  FILLER                     PIC X(2) VALUE "PC".
005000     05  FILLER                     PIC 9(3) VALUE 100.
005100 01  LORD-RANK-TABLE REDEFINES LORD-RANK-TABLE-VALUES.
005200     05  LORD-RANK-ENTRY OCCURS 6 TIMES
005300                         INDEXED BY LORD-TAB-IDX.
005400         10  LORD-TAB-CLASS         PIC X(2).
005500         10  LORD-TAB-RANK          PIC 9(3).
005600 01  LORD-OTHER-CLASS-RANK          PIC 9(3) VALUE 010.
005700 01  LORD-WORK-SW                   PIC X(1) VALUE "N".
005800     88  LORD-CLASS-FOUND           VALUE "Y".
005900     88  LORD-CLASS-NOT-FOUND       VALUE "N".
006000 LINKAGE SECTION.
006100 01  LORD-CALC-REC.
006200     05  LORD-CLASS-CODE            PIC X(2).
006300     05  LORD-CLASS-CODE-CELLS REDEFINES LORD-CLASS-CODE.
006400         10  LORD-CLASS-CODE-CHAR   PIC X(1) OCCURS 2 TIMES.
006500     05  LORD-PRIORITY-RANK         PIC 9(3).
006600*    ZONED VIEW BELOW USED ONLY WHEN SYSOUT DIAGNOSTICS ARE TURNED
006700*    ON FOR THIS SUBPROGRAM - SEE UPSI-0 IN THE CALLING JOB.
006800     05  LORD-PRIORITY-RANK-X REDEFINES LORD-PRIORITY-RANK
006900                                 PIC X(3).
007000     05  LORD-RETURN-CD             PIC S9(4) COMP.
007100     05  FILLER                     PIC X(04).
007200 PROCEDURE DIVISION USING LORD-CALC-REC.
007300     MOVE ZERO TO LORD-RETURN-CD.
007400     IF LORD-CLASS-CODE-CHAR (1) NOT VALID-CLASS-CODE-CHAR
007500        OR LORD-CLASS-CODE-CHAR (2) NOT VALID-CLASS-CODE-CHAR
007600         SET LORD-CLASS-NOT-FOUND TO TRUE
007700         MOVE LORD-OTHER-CLASS-RANK TO LORD-PRIORITY-RANK
007800         GOBACK.
007900     PERFORM 010-LOOKUP-RANK.
008000     GOBACK.
008100 010-LOOKUP-RANK.
008200     SET LORD-CLASS-NOT-FOUND TO TRUE.
008300     SET LORD-TAB-IDX TO 1.
008400     SEARCH LORD-RANK-ENTRY
008500         AT END
008600             SET LORD-CLASS-NOT-FOUND TO TRUE
008700         WHEN LORD-TAB-CLASS (LORD-TAB-IDX) = LORD-CLASS-CODE
008800             SET LORD-CLASS-FOUND TO TRUE
008900             MOVE LORD-TAB-RANK (LORD-TAB-IDX)
009000                                  TO LORD-PRIORITY-RANK.
009100     IF LORD-CLASS-NOT-FOUND
009200         MOVE LORD-OTHER-CLASS-RANK TO LORD-PRIORITY-RANK.
