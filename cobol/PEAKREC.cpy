000100******************************************************************
000200* COPYBOOK.....: PEAKREC                                        *
000300* DESCRIPTION..: ONE SPECTRAL PEAK FROM THE LC-MS INSTRUMENT     *
000400*                STREAM.  EMBEDDED 20 TIMES INSIDE THE           *
000500*                ANNOT-PEAK-GROUP TABLE OF ANNOTREC - ONE ROW    *
000600*                PER PEAK GROUPED WITH THE REFERENCE PEAK FOR AN *
000700*                ANNOTATION (ISOTOPES, MULTIMERS, IN-SOURCE      *
000800*                FRAGMENTS, ETC).  ROWS ARRIVE PRE-SORTED        *
000900*                ASCENDING BY PEAK-MZ AND DEDUPED BY PEAK-MZ -   *
001000*                THIS PROGRAM DOES NOT RE-SORT THEM.             *
001100******************************************************************
001200* MAINTENANCE LOG                                                *
001300* 03/11/91  RBW  ORIGINAL COPYBOOK FOR LIPID ADDUCT ANALYSIS     *LM-0114 
001400*                SYSTEM (WORK REQUEST LM-0114)                  * LM-0114 
001500* 02/19/99  CJP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      *Y2K99   
001600******************************************************************
001700 10  PEAK-MZ                     PIC S9(5)V9(4).
001800 10  PEAK-INTENSITY              PIC S9(9)V9(2).
001900 10  FILLER                      PIC X(04).
