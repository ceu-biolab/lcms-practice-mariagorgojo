000100******************************************************************
000200* COPYBOOK.....: ABENDREC                                       *
000300* DESCRIPTION..: GENERIC SYSOUT DUMP RECORD WRITTEN BY EVERY     *
000400*                BATCH JOB IN THIS SUITE BEFORE AN ABEND OR A    *
000500*                RECOVERABLE I/O PROBLEM.  CARRIES THE CURRENT   *
000600*                PARAGRAPH NAME, A SHORT REASON, AND AN          *
000700*                EXPECTED/ACTUAL PAIR FOR BALANCING-STYLE        *
000800*                MESSAGES.  SHOP STANDARD COPYBOOK - UNCHANGED   *
000900*                FROM JOB TO JOB.                                *
001000******************************************************************
001100* MAINTENANCE LOG                                                *
001200* 01/23/88  JS   ORIGINAL SHOP STANDARD ABEND COPYBOOK           *SHOPSTD 
001300* 02/19/99  CJP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      *Y2K99   
001400* 05/14/09  RBW  RE-ISSUED FOR LIPIDOMICS ANNOTATION SUITE -     *LM-0114 
001500*                NO FIELD CHANGES, SAME SHOP STANDARD LAYOUT     *
001600*                (WORK REQUEST LM-0114)                         * LM-0114 
001700******************************************************************
001800 01  ABEND-REC.
001900     10  PARA-NAME               PIC X(30).
002000     10  ABEND-REASON            PIC X(40).
002100     10  EXPECTED-VAL            PIC X(10).
002200     10  EXPECTED-VAL-N REDEFINES EXPECTED-VAL
002300                                 PIC S9(9).
002400     10  ACTUAL-VAL              PIC X(10).
002500     10  ACTUAL-VAL-N REDEFINES ACTUAL-VAL
002600                                 PIC S9(9).
002700* ZERO-VAL/ONE-VAL BELOW ARE USED ONLY TO FORCE A 0CB ABEND
002800* FROM 1000-ABEND-RTN (DIVIDE ZERO-VAL INTO ONE-VAL) - SHOP
002900* STANDARD WAY OF GETTING A SYSTEM DUMP ALONGSIDE THE SYSOUT
003000* MESSAGE ABOVE.
003100     10  ZERO-VAL                PIC 9(1) VALUE ZERO.
003200     10  ONE-VAL                 PIC 9(1) VALUE 1.
