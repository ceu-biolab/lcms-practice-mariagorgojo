000100******************************************************************
000200* COPYBOOK.....: LIPIDREC                                       *
000300* DESCRIPTION..: ONE CANDIDATE LIPID IDENTITY TENTATIVELY        *
000400*                MATCHED TO A CHROMATOGRAPHIC PEAK.  CARRIED     *
000500*                STANDALONE ON LIPIDMS-FILE (THE LIPID MASTER    *
000600*                REFERENCE FILE) AND EMBEDDED INSIDE EVERY       *
000700*                ANNOTATION RECORD (SEE ANNOTREC).               *
000800******************************************************************
000900* MAINTENANCE LOG                                                *
001000* 03/11/91  RBW  ORIGINAL COPYBOOK FOR LIPID ADDUCT ANALYSIS     *LM-0114 
001100*                SYSTEM (WORK REQUEST LM-0114)                  * LM-0114 
001200* 02/19/99  CJP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      *Y2K99   
001300* 11/02/11  THK  ADDED LIPID-DOUBLE-BONDS FOR UNSATURATION       *LM-0231 
001400*                RANKING (WORK REQUEST LM-0231)                 * LM-0231 
001500******************************************************************
001600 10  LIPID-COMPOUND-ID           PIC 9(9).
001700 10  LIPID-NAME                  PIC X(40).
001800 10  LIPID-FORMULA               PIC X(40).
001900 10  LIPID-TYPE                  PIC X(2).
002000     88  LIPID-TYPE-PG           VALUE "PG".
002100     88  LIPID-TYPE-PE           VALUE "PE".
002200     88  LIPID-TYPE-PI           VALUE "PI".
002300     88  LIPID-TYPE-PA           VALUE "PA".
002400     88  LIPID-TYPE-PS           VALUE "PS".
002500     88  LIPID-TYPE-PC           VALUE "PC".
002600     88  LIPID-TYPE-TG           VALUE "TG".
002700* THE CARBON/DOUBLE-BOND PAIR BELOW IS ALSO VIEWABLE AS A SINGLE
002800* SIX-DIGIT UNSATURATION KEY FOR QUICK SYSOUT DUMP COMPARISONS -
002900* SEE LIPID-ACYL-KEY BELOW.  NO PROCESSING DEPENDS ON THIS VIEW.
003000 10  LIPID-ACYL-PROFILE.
003100     15  LIPID-CARBON-COUNT      PIC 9(3).
003200     15  LIPID-DOUBLE-BONDS      PIC 9(3).
003300 10  LIPID-ACYL-KEY REDEFINES LIPID-ACYL-PROFILE
003400                             PIC 9(6).
003500 10  FILLER                      PIC X(04).
