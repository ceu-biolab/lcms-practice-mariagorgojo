000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADCTCALC.
000400 AUTHOR. R B WEISS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    ADDUCT MASS/M-Z FORMULA LIBRARY FOR THE LIPID ADDUCT
001300*    ANALYSIS SYSTEM.  CALLED BY ANNTDET - SEE ADCT-FUNCTION-SW
001400*    BELOW FOR THE THREE FUNCTIONS SUPPORTED.
001500*
001600******************************************************************
001700* MAINTENANCE LOG
001800*
001900* 03/11/91  RBW  ORIGINAL PROGRAM - ADDUCT MASS/M-Z LIBRARY       LM-0114
002000*                (WORK REQUEST LM-0114)                          LM-0114
002100* 02/19/99  CJP  Y2K REVIEW - NO CHANGES REQUIRED                 Y2K99
002200* 09/14/09  RBW  ADDED ADCT-FN-CALC-PPM (WORK REQUEST LM-0121)    LM-0121
002300* 04/02/12  THK  MZ-FROM-MASS C>1/N>1 BRANCH CONFIRMED NOT AN     LM-0249
002400*                INVERSE BY DESIGN (WORK REQUEST LM-0249)         LM-0249
002500* 08/11/14  THK  ADDED CLASS-BASED CHARGE/MULTIMER DIGIT GUARD -  LM-0267 
002600*                PREVENTS DIVIDE EXCEPTION ON A ZERO CHARGE OR    LM-0267 
002700*                MULTIMER CODE (WORK REQUEST LM-0267)             LM-0267 
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES. CLASS VALID-CHG-MULT-DIGIT IS "1" THRU "9".
003400 DATA DIVISION.
003500 FILE SECTION.
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  ADCT-SHIFT-WORK          PIC S9(3)V9(6) COMP-3.
003900     05  ADCT-PPM-WORK            PIC S9(7)V9(6) COMP-3.
004000     05  FILLER                   PIC X(04).
004100 LINKAGE SECTION.
004200 01  ADCT-CALC-REC.
004300     05  ADCT-FUNCTION-SW         PIC 9(1).
004400         88  ADCT-FN-MASS-FROM-MZ VALUE 1.
004500         88  ADCT-FN-MZ-FROM-MASS VALUE 2.
004600         88  ADCT-FN-CALC-PPM     VALUE 3.
004700     05  ADCT-FUNCTION-SW-X REDEFINES ADCT-FUNCTION-SW
004800                                  PIC X(1).
004900     05  ADCT-CHARGE-MULTIMER.
005000         10  ADCT-CHARGE          PIC 9(1).
005100         10  ADCT-MULTIMER        PIC 9(1).
005200     05  ADCT-CHARGE-MULTIMER-CODE
005300                             REDEFINES ADCT-CHARGE-MULTIMER
005400                                  PIC 9(2).
005500     05  ADCT-MASS-SHIFT          PIC S9(3)V9(6) COMP-3.
005600     05  ADCT-MZ-VALUE            PIC S9(5)V9(6) COMP-3.
005700     05  ADCT-MASS-VALUE          PIC S9(7)V9(6) COMP-3.
005800     05  ADCT-EXPERIMENTAL        PIC S9(7)V9(6) COMP-3.
005900     05  ADCT-THEORETICAL         PIC S9(7)V9(6) COMP-3.
006000     05  ADCT-PPM-RESULT          PIC 9(5) COMP.
006100     05  ADCT-PPM-RESULT-X REDEFINES ADCT-PPM-RESULT
006200                                  PIC X(4).
006300     05  ADCT-RETURN-CD           PIC S9(4) COMP.
006400     05  FILLER                   PIC X(04).
006500 PROCEDURE DIVISION USING ADCT-CALC-REC.
006600     MOVE ZERO TO ADCT-RETURN-CD.
006700     IF ADCT-FN-MASS-FROM-MZ
006800         IF ADCT-CHARGE-MULTIMER-CODE NOT VALID-CHG-MULT-DIGIT
006900             MOVE -1 TO ADCT-RETURN-CD
007000         ELSE
007100             PERFORM 100-GET-MASS-FROM-MZ
007200     ELSE IF ADCT-FN-MZ-FROM-MASS
007300         IF ADCT-CHARGE-MULTIMER-CODE NOT VALID-CHG-MULT-DIGIT
007400             MOVE -1 TO ADCT-RETURN-CD
007500         ELSE
007600             PERFORM 200-GET-MZ-FROM-MASS
007700     ELSE IF ADCT-FN-CALC-PPM
007800         PERFORM 300-CALC-PPM-INCR
007900     ELSE
008000         MOVE -1 TO ADCT-RETURN-CD.
008100     GOBACK.
008200 100-GET-MASS-FROM-MZ.
008300*    M = (MZ + SHIFT), ADJUSTED FOR CHARGE AND MULTIMER
008400     COMPUTE ADCT-SHIFT-WORK =
008500           ADCT-MASS-SHIFT / ADCT-CHARGE.
008600     IF ADCT-CHARGE = 1
008700         IF ADCT-MULTIMER = 1
008800             COMPUTE ADCT-MASS-VALUE ROUNDED =
008900                   ADCT-MZ-VALUE + ADCT-SHIFT-WORK
009000         ELSE
009100             COMPUTE ADCT-MASS-VALUE ROUNDED =
009200                   (ADCT-MZ-VALUE + ADCT-SHIFT-WORK)
009300                                       / ADCT-MULTIMER
009400     ELSE
009500         IF ADCT-MULTIMER = 1
009600             COMPUTE ADCT-MASS-VALUE ROUNDED =
009700                   (ADCT-MZ-VALUE + ADCT-SHIFT-WORK)
009800                                       * ADCT-CHARGE
009900         ELSE
010000             COMPUTE ADCT-MASS-VALUE ROUNDED =
010100                   (ADCT-MZ-VALUE + ADCT-SHIFT-WORK)
010200                                  * ADCT-CHARGE / ADCT-MULTIMER.
010300 200-GET-MZ-FROM-MASS.
010400*    MZ = (M - SHIFT), ADJUSTED FOR CHARGE AND MULTIMER
010500*** C>1/N>1 BRANCH IS NOT THE INVERSE OF 100'S - BY DESIGN, DO
010600*** NOT "FIX" (SEE LM-0249 ABOVE).
010700     COMPUTE ADCT-SHIFT-WORK =
010800           ADCT-MASS-SHIFT / ADCT-CHARGE.
010900     IF ADCT-CHARGE = 1
011000         IF ADCT-MULTIMER = 1
011100             COMPUTE ADCT-MZ-VALUE ROUNDED =
011200                   ADCT-MASS-VALUE - ADCT-SHIFT-WORK
011300         ELSE
011400             COMPUTE ADCT-MZ-VALUE ROUNDED =
011500                   (ADCT-MASS-VALUE * ADCT-MULTIMER)
011600                                       - ADCT-SHIFT-WORK
011700     ELSE
011800         IF ADCT-MULTIMER = 1
011900             COMPUTE ADCT-MZ-VALUE ROUNDED =
012000                   (ADCT-MASS-VALUE / ADCT-CHARGE)
012100                                       - ADCT-SHIFT-WORK
012200         ELSE
012300             COMPUTE ADCT-MZ-VALUE ROUNDED =
012400                   ((ADCT-MASS-VALUE * ADCT-MULTIMER)
012500                                  / ADCT-CHARGE) - ADCT-SHIFT-WORK.
012600 300-CALC-PPM-INCR.
012700*    PPM = ROUND(ABS((EXP - THEO) * 1,000,000 / THEO))
012800     COMPUTE ADCT-PPM-WORK =
012900           (ADCT-EXPERIMENTAL - ADCT-THEORETICAL) * 1000000
013000                                       / ADCT-THEORETICAL.
013100     IF ADCT-PPM-WORK < 0
013200         MULTIPLY ADCT-PPM-WORK BY -1 GIVING ADCT-PPM-WORK.
013300     COMPUTE ADCT-PPM-RESULT ROUNDED = ADCT-PPM-WORK.
