000100******************************************************************
000200* COPYBOOK.....: ADCTTAB                                        *
000300* DESCRIPTION..: ONE KNOWN IONIZATION ADDUCT - REFERENCE/MASTER  *
000400*                DATA READ ONCE AT PROGRAM START (UT-S-ADCTTAB)  *
000500*                AND HELD IN THE WORKING-STORAGE ADCT-TABLE-ROW  *
000600*                TABLE FOR THE DURATION OF THE RUN.  ADDUCT-NAME *
000700*                IS ALSO GIVEN A CHARACTER-CELL REDEFINES SO THE *
000800*                LOAD-TIME PARSE ROUTINE (055-PARSE-ADCT-NAME IN *
000900*                ANNTDET) CAN SCAN IT ONE BYTE AT A TIME WITHOUT *
001000*                UNSTRING - SAME TRICK USED ON EQUIP-TABLE-REC   *
001100*                IN THE OLD PATSRCH SEARCH JOB.                  *
001200******************************************************************
001300* MAINTENANCE LOG                                                *
001400* 03/11/91  RBW  ORIGINAL COPYBOOK FOR LIPID ADDUCT ANALYSIS     *LM-0114 
001500*                SYSTEM (WORK REQUEST LM-0114)                  * LM-0114 
001600* 02/19/99  CJP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      *Y2K99   
001700* 09/14/09  RBW  ADDED ADDUCT-CHARGE/ADDUCT-MULTIMER - PARSED    *LM-0121 
001800*                ONCE AT LOAD TIME, NOT RECOMPUTED PER LOOKUP    *
001900*                (WORK REQUEST LM-0121)                         * LM-0121 
002000******************************************************************
002100 10  ADDUCT-NAME                 PIC X(12).
002200 10  ADDUCT-NAME-CELLS REDEFINES ADDUCT-NAME.
002300     15  ADDUCT-NAME-CHAR        PIC X(1) OCCURS 12 TIMES.
002400 10  ADDUCT-ION-MODE             PIC X(1).
002500     88  ADDUCT-MODE-POSITIVE    VALUE "P".
002600     88  ADDUCT-MODE-NEGATIVE    VALUE "N".
002700 10  ADDUCT-MASS-SHIFT           PIC S9(3)V9(6) COMP-3.
002800 10  ADDUCT-CHARGE               PIC 9(1).
002900 10  ADDUCT-MULTIMER             PIC 9(1).
003000 10  FILLER                      PIC X(04).
