000100******************************************************************
000200* COPYBOOK.....: ANNOTREC                                       *
000300* DESCRIPTION..: ONE LIPID-TO-PEAK CANDIDATE MATCH - THE         *
000400*                PRIMARY INPUT/OUTPUT RECORD OF THE ADDUCT       *
000500*                DETECTION STEP.  CARRIES THE CANDIDATE LIPID    *
000600*                IDENTITY (ANNOT-LIPID), THE REFERENCE PEAK      *
000700*                (ANNOT-MZ/ANNOT-INTENSITY/ANNOT-RT-MIN), THE    *
000800*                GROUP OF CO-ELUTING PEAKS FOUND WITH IT         *
000900*                (ANNOT-PEAK-GROUP), AND THE DETECTED ADDUCT     *
001000*                LABEL (ANNOT-ADDUCT) ONCE ANNTDET HAS RUN.      *
001100*                ON INPUT ANNOT-ADDUCT ARRIVES BLANK.            *
001200******************************************************************
001300* MAINTENANCE LOG                                                *
001400* 03/11/91  RBW  ORIGINAL COPYBOOK FOR LIPID ADDUCT ANALYSIS     *LM-0114 
001500*                SYSTEM (WORK REQUEST LM-0114)                  * LM-0114 
001600* 02/19/99  CJP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD      *Y2K99   
001700* 08/30/10  RBW  WIDENED ANNOT-PEAK-GROUP FROM 12 TO 20 ROWS -   *LM-0188 
001800*                IN-SOURCE FRAGMENT GROUPS WERE TRUNCATING       *
001900*                (WORK REQUEST LM-0188)                         * LM-0188 
002000* 11/02/11  THK  ADDED ANNOT-SCORE / ANNOT-SCORE-COUNT FOR THE   *LM-0231 
002100*                DOWNSTREAM SCORING STEP (WORK REQUEST LM-0231) * LM-0231 
002200******************************************************************
002300 05  ANNOT-LIPID.
002400     COPY LIPIDREC.
002500 05  ANNOT-MZ                    PIC S9(5)V9(4).
002600 05  ANNOT-INTENSITY             PIC S9(9)V9(2).
002700 05  ANNOT-RT-MIN                PIC S9(3)V9(2).
002800 05  ANNOT-ION-MODE              PIC X(1).
002900     88  ANNOT-MODE-POSITIVE     VALUE "P".
003000     88  ANNOT-MODE-NEGATIVE     VALUE "N".
003100 05  ANNOT-ADDUCT                PIC X(12).
003200     88  ANNOT-ADDUCT-UNDETECTED VALUE SPACES.
003300 05  ANNOT-SCORE                 PIC S9(5).
003400 05  ANNOT-SCORE-COUNT           PIC S9(5).
003500 05  ANNOT-PEAK-COUNT            PIC 9(3).
003600 05  ANNOT-PEAK-GROUP OCCURS 20 TIMES
003700                      INDEXED BY ANNOT-PEAK-IDX.
003800     COPY PEAKREC.
003900 05  FILLER                      PIC X(06).
